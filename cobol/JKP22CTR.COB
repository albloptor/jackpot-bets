      *=================================================================00010000
       IDENTIFICATION                            DIVISION.              00020000
      *=================================================================00030000
       PROGRAM-ID. JKP22CTR.                                            00040000
       AUTHOR. VICTOR LEAL.                                             00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 07/04/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS/CLIENTE.            00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: CALCULAR A CONTRIBUICAO DE CADA APOSTA *             00130000
      *            PARA O POOL DO JACKPOT CORRESPONDENTE, *             00140000
      *            ATUALIZANDO O SALDO DO POOL E GRAVANDO *             00150000
      *            O HISTORICO DE CONTRIBUICAO.           *             00160000
      *---------------------------------------------------*             00170000
      *  ARQUIVOS:                                        *             00180000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00190000
      *  JACKPOT             I-O           #JKPMST        *             00200000
      *  APOSTAS             I             #JKPBET        *             00210000
      *  CONTRIB             O             #JKPCTB        *             00220000
      *---------------------------------------------------*             00230000
      *  REGRAS DE CALCULO:                                *            00240000
      *  TIPO F (FIXA)    - CONTRIB = VALOR * PCT-CONTRIB. *            00250000
      *  TIPO V (VARIAVEL)- PCT EFETIVO CAI CONFORME A     *            00260000
      *            RAZAO POOL/LIMITE-CONTRIB (ARREDONDADA  *            00270000
      *            A 6 CASAS) MULTIPLICADA PELA TAXA DE    *            00280000
      *            DECRESCIMO; ZERA QUANDO O POOL ATINGE   *            00290000
      *            O LIMITE-CONTRIB.                       *            00300000
      *===================================================*             00310000
      *---------------------------------------------------*             00320000
      *  HISTORICO DE ALTERACOES                          *             00330000
      *  DD/MM/AA  PROGRAMADOR      CHAMADO    DESCRICAO  *             00340000
      *  07/04/91  V.LEAL          FS-0091-03  VERSAO     *             00350000
      *                                        ORIGINAL.  *             00360000
      *  22/09/92  V.LEAL          FS-0092-32  INCLUIDO   *             00370000
      *                                        CALCULO DA *             00380000
      *                                        CONTRIBUI- *             00390000
      *                                        CAO VARIA- *             00400000
      *                                        VEL.       *             00410000
      *  14/05/94  V.LEAL          FS-0094-24  TRATAMENTO *             00420000
      *                                        DE APOSTA  *             00430000
      *                                        COM JACKPOT*             00440000
      *                                        INEXISTENTE*             00450000
      *  19/11/98  R.TANAKA        FS-0098-47  REVISAO    *             00460000
      *                                        GERAL PARA *             00470000
      *                                        ANO 2000.  *             00480000
      *  11/02/02  M.SOUZA         FS-0102-06  INCLUIDO   *             00490000
      *                                        LIMITE     *             00500000
      *                                        MAXIMO DE  *             00510000
      *                                        CONTRIBUI- *             00520000
      *                                        CAO POR    *             00530000
      *                                        JACKPOT.   *             00540000
      *  14/06/04  J.ALMEIDA       FS-0104-09  AJUSTADO   *             00550000
      *                                        CALCULO DO *             00560000
      *                                        PCT VARIA- *             00570000
      *                                        VEL (RAZAO *             00580000
      *                                        SEM X100). *             00590000
      *                                        E REMOVIDO *             00600000
      *                                        TETO NO    *             00610000
      *                                        LIMITE DO  *             00620000
      *                                        POOL.      *             00630000
      *===================================================*             00640000
                                                                        00650000
      *=================================================================00660000
       ENVIRONMENT                               DIVISION.              00670000
      *=================================================================00680000
       CONFIGURATION                             SECTION.               00690000
       SPECIAL-NAMES.                                                   00700000
                                                                        00710000
       INPUT-OUTPUT                              SECTION.               00720000
       FILE-CONTROL.                                                    00730000
           SELECT JACKPOT ASSIGN TO JACKPOT                             00740000
               FILE STATUS IS WRK-FS-JACKPOT.                           00750000
                                                                        00760000
           SELECT APOSTAS ASSIGN TO APOSTAS                             00770000
               FILE STATUS IS WRK-FS-APOSTAS.                           00780000
                                                                        00790000
           SELECT CONTRIB ASSIGN TO CONTRIB                             00800000
               FILE STATUS IS WRK-FS-CONTRIB.                           00810000
                                                                        00820000
      *=================================================================00830000
       DATA                                      DIVISION.              00840000
      *=================================================================00850000
      *-----------------------------------------------------------------00860000
       FILE                                      SECTION.               00870000
      *-----------------------------------------------------------------00880000
       FD  JACKPOT                                                      00890000
           RECORDING MODE IS F                                          00900000
           BLOCK CONTAINS 0 RECORDS.                                    00910000
           COPY '#JKPMST'.                                              00920000
                                                                        00930000
       FD  APOSTAS                                                      00940000
           RECORDING MODE IS F                                          00950000
           BLOCK CONTAINS 0 RECORDS.                                    00960000
           COPY '#JKPBET'.                                              00970000
                                                                        00980000
       FD  CONTRIB                                                      00990000
           RECORDING MODE IS F                                          01000000
           BLOCK CONTAINS 0 RECORDS.                                    01010000
           COPY '#JKPCTB'.                                              01020000
                                                                        01030000
      *-----------------------------------------------------------------01040000
       WORKING-STORAGE                           SECTION.               01050000
      *-----------------------------------------------------------------01060000
       01  FILLER PIC X(48) VALUE                                       01070000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             01080000
       77  WRK-FS-JACKPOT           PIC X(02) VALUE SPACES.             01090000
       77  WRK-FS-APOSTAS           PIC X(02) VALUE SPACES.             01100000
       77  WRK-FS-CONTRIB           PIC X(02) VALUE SPACES.             01110000
      *-----------------------------------------------------------------01120000
       COPY '#JKPMTB'.                                                  01130000
      *-----------------------------------------------------------------01140000
       01  FILLER PIC X(48) VALUE                                       01150000
           '--------------VARIAVEIS PARA CALCULO----------'.            01160000
       77  WRK-OCUPACAO-PCT         PIC S9(3)V9(6) COMP-3               01170000
                                         VALUE ZEROS.                   01180000
       77  WRK-PCT-EFETIVO          PIC S9(1)V9(6) COMP-3               01190000
                                         VALUE ZEROS.                   01200000
       77  WRK-VALOR-CONTRIB        PIC S9(9)V9(2) COMP-3               01210000
                                         VALUE ZEROS.                   01220000
      *-----------------------------------------------------------------01230000
       01  FILLER PIC X(48) VALUE                                       01240000
           '--------------VARIAVEIS PARA ACUMULAR---------'.            01250000
       77  WRK-CONT-PROCESSADAS     PIC 9(06) COMP VALUE ZEROS.         01260000
       77  WRK-CONT-REJEITADAS      PIC 9(06) COMP VALUE ZEROS.         01270000
       77  WRK-TOTAL-CONTRIB        PIC S9(9)V9(2) COMP-3               01280000
                                         VALUE ZEROS.                   01290000
       77  WRK-TOTAL-APOSTADO       PIC S9(9)V9(2) COMP-3               01300000
                                         VALUE ZEROS.                   01310000
      *-----------------------------------------------------------------01320000
       01  FILLER PIC X(48) VALUE                                       01330000
           '--------------VARIAVEIS PARA MENSAGEM---------'.            01340000
       77  WRK-MSG-ABERTURA         PIC X(40) VALUE                     01350000
               'ERRO NA ABERTURA DO ARQUIVO JACKPOT: '.                 01360000
                                                                        01370000
      *=================================================================01380000
       PROCEDURE                                 DIVISION.              01390000
      *=================================================================01400000
      *-----------------------------------------------------------------01410000
       0000-PRINCIPAL                             SECTION.              01420000
      *-----------------------------------------------------------------01430000
           PERFORM 1000-INICIALIZAR.                                    01440000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-APOSTAS                  01450000
                    EQUAL '10'.                                         01460000
           PERFORM 3000-FINALIZAR.                                      01470000
           STOP RUN.                                                    01480000
      *-----------------------------------------------------------------01490000
       0000-99-FIM.                                  EXIT.              01500000
      *-----------------------------------------------------------------01510000
                                                                        01520000
      *-----------------------------------------------------------------01530000
       1000-INICIALIZAR                           SECTION.              01540000
      *-----------------------------------------------------------------01550000
           OPEN INPUT JACKPOT.                                          01560000
           EVALUATE WRK-FS-JACKPOT                                      01570000
               WHEN '00'                                                01580000
                   CONTINUE                                             01590000
               WHEN OTHER                                               01600000
                   DISPLAY WRK-MSG-ABERTURA WRK-FS-JACKPOT              01610000
                   STOP RUN                                             01620000
           END-EVALUATE.                                                01630000
           MOVE ZEROS TO WRK-JKP-QTD.                                   01640000
           PERFORM 1100-CARREGAR-TAB UNTIL                              01650000
               WRK-FS-JACKPOT EQUAL '10'.                               01660000
           CLOSE JACKPOT.                                               01670000
           OPEN INPUT APOSTAS.                                          01680000
           OPEN OUTPUT CONTRIB.                                         01690000
           PERFORM 9100-LER-APOSTAS.                                    01700000
      *-----------------------------------------------------------------01710000
       1000-99-FIM.                                  EXIT.              01720000
      *-----------------------------------------------------------------01730000
                                                                        01740000
      *-----------------------------------------------------------------01750000
       1100-CARREGAR-TAB                          SECTION.              01760000
      *-----------------------------------------------------------------01770000
           READ JACKPOT.                                                01780000
           IF WRK-FS-JACKPOT EQUAL '00'                                 01790000
               ADD 1 TO WRK-JKP-QTD                                     01800000
               MOVE JKP-ID          TO WRK-JKP-ID (WRK-JKP-QTD)         01810000
               MOVE JKP-POOL-INICIAL TO                                 01820000
                              WRK-JKP-POOL-INICIAL (WRK-JKP-QTD)        01830000
               MOVE JKP-POOL-ATUAL  TO                                  01840000
                              WRK-JKP-POOL-ATUAL (WRK-JKP-QTD)          01850000
               MOVE JKP-TIPO-CONTRIB TO                                 01860000
                              WRK-JKP-TIPO-CONTRIB (WRK-JKP-QTD)        01870000
               MOVE JKP-PCT-CONTRIB TO                                  01880000
                              WRK-JKP-PCT-CONTRIB (WRK-JKP-QTD)         01890000
               MOVE JKP-TAXA-DECRESCIMO TO                              01900000
                              WRK-JKP-TAXA-DECRESCIMO (WRK-JKP-QTD)     01910000
               MOVE JKP-LIMITE-CONTRIB TO                               01920000
                              WRK-JKP-LIMITE-CONTRIB (WRK-JKP-QTD)      01930000
               MOVE JKP-TIPO-CHANCE TO                                  01940000
                              WRK-JKP-TIPO-CHANCE (WRK-JKP-QTD)         01950000
               MOVE JKP-PCT-CHANCE  TO                                  01960000
                              WRK-JKP-PCT-CHANCE (WRK-JKP-QTD)          01970000
               MOVE JKP-CHANCE-INICIAL TO                               01980000
                              WRK-JKP-CHANCE-INICIAL (WRK-JKP-QTD)      01990000
               MOVE JKP-LIMITE-CHANCE TO                                02000000
                              WRK-JKP-LIMITE-CHANCE (WRK-JKP-QTD)       02010000
               MOVE JKP-TAXA-AUMENTO TO                                 02020000
                              WRK-JKP-TAXA-AUMENTO (WRK-JKP-QTD)        02030000
           END-IF.                                                      02040000
      *-----------------------------------------------------------------02050000
       1100-99-FIM.                                  EXIT.              02060000
      *-----------------------------------------------------------------02070000
                                                                        02080000
      *-----------------------------------------------------------------02090000
       2000-PROCESSAR                             SECTION.              02100000
      *-----------------------------------------------------------------02110000
           SEARCH ALL WRK-JKP                                           02120000
               AT END                                                   02130000
                   PERFORM 2900-REJEITAR                                02140000
               WHEN WRK-JKP-ID (WRK-JKP-IDX) EQUAL BET-JACKPOT-ID       02150000
                   IF WRK-JKP-CONTRIB-FIXA (WRK-JKP-IDX)                02160000
                       PERFORM 2100-CALC-CONTRIB-FIXA                   02170000
                   ELSE                                                 02180000
                       PERFORM 2200-CALC-CONTRIB-VARIAVEL               02190000
                   END-IF                                               02200000
                   PERFORM 2300-ATUALIZAR-POOL                          02210000
                   PERFORM 2400-GRAVAR-CONTRIB                          02220000
           END-SEARCH.                                                  02230000
           PERFORM 9100-LER-APOSTAS.                                    02240000
      *-----------------------------------------------------------------02250000
       2000-99-FIM.                                  EXIT.              02260000
      *-----------------------------------------------------------------02270000
                                                                        02280000
      *-----------------------------------------------------------------02290000
       2100-CALC-CONTRIB-FIXA                     SECTION.              02300000
      *-----------------------------------------------------------------02310000
           COMPUTE WRK-VALOR-CONTRIB ROUNDED =                          02320000
               BET-VALOR * WRK-JKP-PCT-CONTRIB (WRK-JKP-IDX).           02330000
      *-----------------------------------------------------------------02340000
       2100-99-FIM.                                  EXIT.              02350000
      *-----------------------------------------------------------------02360000
                                                                        02370000
      *-----------------------------------------------------------------02380000
       2200-CALC-CONTRIB-VARIAVEL                 SECTION.              02390000
      *-----------------------------------------------------------------02400000
           IF WRK-JKP-POOL-ATUAL (WRK-JKP-IDX) IS GREATER THAN OR EQUAL 02410000
                   TO WRK-JKP-LIMITE-CONTRIB (WRK-JKP-IDX)              02420000
               MOVE ZERO TO WRK-VALOR-CONTRIB                           02430000
           ELSE                                                         02440000
               COMPUTE WRK-OCUPACAO-PCT ROUNDED =                       02450000
                   WRK-JKP-POOL-ATUAL (WRK-JKP-IDX) /                   02460000
                   WRK-JKP-LIMITE-CONTRIB (WRK-JKP-IDX)                 02470000
               COMPUTE WRK-PCT-EFETIVO ROUNDED =                        02480000
                   WRK-JKP-PCT-CONTRIB (WRK-JKP-IDX) -                  02490000
                   (WRK-OCUPACAO-PCT *                                  02500000
                    WRK-JKP-TAXA-DECRESCIMO (WRK-JKP-IDX))              02510000
               COMPUTE WRK-VALOR-CONTRIB ROUNDED =                      02520000
                   BET-VALOR * WRK-PCT-EFETIVO                          02530000
           END-IF.                                                      02540000
      *-----------------------------------------------------------------02550000
       2200-99-FIM.                                  EXIT.              02560000
      *-----------------------------------------------------------------02570000
                                                                        02580000
      *-----------------------------------------------------------------02590000
       2300-ATUALIZAR-POOL                        SECTION.              02600000
      *-----------------------------------------------------------------02610000
           ADD WRK-VALOR-CONTRIB TO                                     02620000
               WRK-JKP-POOL-ATUAL (WRK-JKP-IDX).                        02630000
           ADD WRK-VALOR-CONTRIB TO WRK-TOTAL-CONTRIB.                  02640000
           ADD BET-VALOR TO WRK-TOTAL-APOSTADO.                         02650000
           ADD 1 TO WRK-CONT-PROCESSADAS.                               02660000
      *-----------------------------------------------------------------02670000
       2300-99-FIM.                                  EXIT.              02680000
      *-----------------------------------------------------------------02690000
                                                                        02700000
      *-----------------------------------------------------------------02710000
       2400-GRAVAR-CONTRIB                        SECTION.              02720000
      *-----------------------------------------------------------------02730000
           MOVE BET-ID             TO CTB-BET-ID.                       02740000
           MOVE BET-USUARIO-ID     TO CTB-USUARIO-ID.                   02750000
           MOVE BET-JACKPOT-ID     TO CTB-JACKPOT-ID.                   02760000
           MOVE BET-VALOR          TO CTB-VALOR-APOSTA.                 02770000
           MOVE WRK-VALOR-CONTRIB  TO CTB-VALOR-CONTRIB.                02780000
           MOVE WRK-JKP-POOL-ATUAL (WRK-JKP-IDX) TO                     02790000
                                      CTB-POOL-ATUAL.                   02800000
           MOVE BET-DATAHORA       TO CTB-DATAHORA.                     02810000
           WRITE FD-JKP22CTB.                                           02820000
      *-----------------------------------------------------------------02830000
       2400-99-FIM.                                  EXIT.              02840000
      *-----------------------------------------------------------------02850000
                                                                        02860000
      *-----------------------------------------------------------------02870000
       2900-REJEITAR                              SECTION.              02880000
      *-----------------------------------------------------------------02890000
           DISPLAY 'RECUSADA - JACKPOT INEXISTENTE: '                   02900000
                    BET-JACKPOT-ID.                                     02910000
           ADD 1 TO WRK-CONT-REJEITADAS.                                02920000
      *-----------------------------------------------------------------02930000
       2900-99-FIM.                                  EXIT.              02940000
      *-----------------------------------------------------------------02950000
                                                                        02960000
      *-----------------------------------------------------------------02970000
       3000-FINALIZAR                             SECTION.              02980000
      *-----------------------------------------------------------------02990000
           CLOSE APOSTAS CONTRIB.                                       03000000
           OPEN OUTPUT JACKPOT.                                         03010000
           PERFORM 3100-REGRAVAR-TAB                                    03020000
               VARYING WRK-JKP-IDX FROM 1 BY 1                          03030000
               UNTIL WRK-JKP-IDX IS GREATER THAN WRK-JKP-QTD.           03040000
           CLOSE JACKPOT.                                               03050000
           DISPLAY '----------MOTOR DE CONTRIBUICAO-------'.            03060000
           DISPLAY 'APOSTAS PROCESSADAS:      '                         03070000
                     WRK-CONT-PROCESSADAS.                              03080000
           DISPLAY 'APOSTAS REJEITADAS:       '                         03090000
                     WRK-CONT-REJEITADAS.                               03100000
           DISPLAY 'TOTAL APOSTADO NO PERIODO:'                         03110000
                     WRK-TOTAL-APOSTADO.                                03120000
           DISPLAY 'TOTAL CONTRIBUIDO NO POOL:'                         03130000
                     WRK-TOTAL-CONTRIB.                                 03140000
           DISPLAY '----------FIM MOTOR-------------------'.            03150000
      *-----------------------------------------------------------------03160000
       3000-99-FIM.                                  EXIT.              03170000
      *-----------------------------------------------------------------03180000
                                                                        03190000
      *-----------------------------------------------------------------03200000
       3100-REGRAVAR-TAB                          SECTION.              03210000
      *-----------------------------------------------------------------03220000
           MOVE WRK-JKP-ID (WRK-JKP-IDX)          TO JKP-ID.            03230000
           MOVE WRK-JKP-POOL-INICIAL (WRK-JKP-IDX) TO                   03240000
                                               JKP-POOL-INICIAL.        03250000
           MOVE WRK-JKP-POOL-ATUAL (WRK-JKP-IDX)  TO JKP-POOL-ATUAL.    03260000
           MOVE WRK-JKP-TIPO-CONTRIB (WRK-JKP-IDX) TO                   03270000
                                               JKP-TIPO-CONTRIB.        03280000
           MOVE WRK-JKP-PCT-CONTRIB (WRK-JKP-IDX) TO JKP-PCT-CONTRIB.   03290000
           MOVE WRK-JKP-TAXA-DECRESCIMO (WRK-JKP-IDX) TO                03300000
                                               JKP-TAXA-DECRESCIMO.     03310000
           MOVE WRK-JKP-LIMITE-CONTRIB (WRK-JKP-IDX) TO                 03320000
                                               JKP-LIMITE-CONTRIB.      03330000
           MOVE WRK-JKP-TIPO-CHANCE (WRK-JKP-IDX)  TO JKP-TIPO-CHANCE.  03340000
           MOVE WRK-JKP-PCT-CHANCE (WRK-JKP-IDX)  TO JKP-PCT-CHANCE.    03350000
           MOVE WRK-JKP-CHANCE-INICIAL (WRK-JKP-IDX) TO                 03360000
                                               JKP-CHANCE-INICIAL.      03370000
           MOVE WRK-JKP-LIMITE-CHANCE (WRK-JKP-IDX) TO                  03380000
                                               JKP-LIMITE-CHANCE.       03390000
           MOVE WRK-JKP-TAXA-AUMENTO (WRK-JKP-IDX) TO                   03400000
                                               JKP-TAXA-AUMENTO.        03410000
           WRITE FD-JKP22MST.                                           03420000
      *-----------------------------------------------------------------03430000
       3100-99-FIM.                                  EXIT.              03440000
      *-----------------------------------------------------------------03450000
                                                                        03460000
      *-----------------------------------------------------------------03470000
       9100-LER-APOSTAS                           SECTION.              03480000
      *-----------------------------------------------------------------03490000
           READ APOSTAS.                                                03500000
      *-----------------------------------------------------------------03510000
       9100-99-FIM.                                  EXIT.              03520000
      *-----------------------------------------------------------------03530000
