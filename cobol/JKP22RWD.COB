      *=================================================================00010000
       IDENTIFICATION                            DIVISION.              00020000
      *=================================================================00030000
       PROGRAM-ID. JKP22RWD.                                            00040000
       AUTHOR. VICTOR LEAL.                                             00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 07/04/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS/CLIENTE.            00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: AVALIAR SE CADA APOSTA GANHOU O JACKPOT*             00130000
      *            CORRESPONDENTE, COM BASE NO SORTEIO JA *             00140000
      *            INFORMADO NA APOSTA, PAGAR O POOL       *            00150000
      *            QUANDO HOUVER GANHO E GRAVAR O HISTORICO*            00160000
      *            DE PREMIACAO. REEXECUCAO NAO REPETE O   *            00170000
      *            SORTEIO DE APOSTA JA AVALIADA.          *            00180000
      *---------------------------------------------------*             00190000
      *  ARQUIVOS:                                        *             00200000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00210000
      *  JACKPOT             I-O           #JKPMST        *             00220000
      *  APOSTAS             I             #JKPBET        *             00230000
      *  RECOMPEN            I             #JKPPRM        *             00240000
      *  RECOMPNV            O             #JKPPRM        *             00250000
      *---------------------------------------------------*             00260000
      *  REGRAS DE CALCULO DA CHANCE DE GANHO:             *            00270000
      *  TIPO F (FIXA)    - CHANCE = PCT-CHANCE FIXO.      *            00280000
      *  TIPO V (VARIAVEL)- CHANCE CRESCE A PARTIR DE      *            00290000
      *            CHANCE-INICIAL CONFORME A RAZAO         *            00300000
      *            POOL/LIMITE-CHANCE (ARREDONDADA A 6     *            00310000
      *            CASAS) MULTIPLICADA PELA TAXA DE        *            00320000
      *            AUMENTO; LIMITADA A 1,000000 NO         *            00330000
      *            LIMITE-CHANCE.                          *            00340000
      *===================================================*             00350000
      *---------------------------------------------------*             00360000
      *  HISTORICO DE ALTERACOES                          *             00370000
      *  DD/MM/AA  PROGRAMADOR      CHAMADO    DESCRICAO  *             00380000
      *  07/04/91  V.LEAL          FS-0091-04  VERSAO     *             00390000
      *                                        ORIGINAL.  *             00400000
      *  22/09/92  V.LEAL          FS-0092-33  INCLUIDO   *             00410000
      *                                        CALCULO DA *             00420000
      *                                        CHANCE VA- *             00430000
      *                                        RIAVEL.    *             00440000
      *  14/05/94  V.LEAL          FS-0094-25  INCLUIDA   *             00450000
      *                                        CARGA DO   *             00460000
      *                                        HISTORICO  *             00470000
      *                                        DE PREMIA- *             00480000
      *                                        CAO PARA   *             00490000
      *                                        EVITAR RE- *             00500000
      *                                        -SORTEIO.  *             00510000
      *  19/11/98  R.TANAKA        FS-0098-47  REVISAO    *             00520000
      *                                        GERAL PARA *             00530000
      *                                        ANO 2000.  *             00540000
      *  11/02/02  M.SOUZA         FS-0102-07  AJUSTE NO  *             00550000
      *                                        ZERAMENTO  *             00560000
      *                                        DO POOL    *             00570000
      *                                        APOS PAGTO.*             00580000
      *  14/06/04  J.ALMEIDA       FS-0104-09  AJUSTADO   *             00590000
      *                                        CALCULO DA *             00600000
      *                                        CHANCE VA- *             00610000
      *                                        RIAVEL -   *             00620000
      *                                        RAZAO SEM  *             00630000
      *                                        X100.      *             00640000
      *===================================================*             00650000
                                                                        00660000
      *=================================================================00670000
       ENVIRONMENT                               DIVISION.              00680000
      *=================================================================00690000
       CONFIGURATION                             SECTION.               00700000
       SPECIAL-NAMES.                                                   00710000
                                                                        00720000
       INPUT-OUTPUT                              SECTION.               00730000
       FILE-CONTROL.                                                    00740000
           SELECT JACKPOT ASSIGN TO JACKPOT                             00750000
               FILE STATUS IS WRK-FS-JACKPOT.                           00760000
                                                                        00770000
           SELECT APOSTAS ASSIGN TO APOSTAS                             00780000
               FILE STATUS IS WRK-FS-APOSTAS.                           00790000
                                                                        00800000
           SELECT RECOMPEN ASSIGN TO RECOMPEN                           00810000
               FILE STATUS IS WRK-FS-RECOMPEN.                          00820000
                                                                        00830000
           SELECT RECOMPNV ASSIGN TO RECOMPNV                           00840000
               FILE STATUS IS WRK-FS-RECOMPNV.                          00850000
                                                                        00860000
      *=================================================================00870000
       DATA                                      DIVISION.              00880000
      *=================================================================00890000
      *-----------------------------------------------------------------00900000
       FILE                                      SECTION.               00910000
      *-----------------------------------------------------------------00920000
       FD  JACKPOT                                                      00930000
           RECORDING MODE IS F                                          00940000
           BLOCK CONTAINS 0 RECORDS.                                    00950000
           COPY '#JKPMST'.                                              00960000
                                                                        00970000
       FD  APOSTAS                                                      00980000
           RECORDING MODE IS F                                          00990000
           BLOCK CONTAINS 0 RECORDS.                                    01000000
           COPY '#JKPBET'.                                              01010000
                                                                        01020000
       FD  RECOMPEN                                                     01030000
           RECORDING MODE IS F                                          01040000
           BLOCK CONTAINS 0 RECORDS.                                    01050000
           COPY '#JKPPRM'.                                              01060000
                                                                        01070000
       FD  RECOMPNV                                                     01080000
           RECORDING MODE IS F                                          01090000
           BLOCK CONTAINS 0 RECORDS.                                    01100000
           COPY '#JKPPRM'                                               01110000
               REPLACING  ==FD-JKP22PRM==  BY  ==FD-JKP22PRN==          01120000
                          ==PRM-==          BY  ==PRN-==                01130000
                          ..                                            01140000
                                                                        01150000
      *-----------------------------------------------------------------01160000
       WORKING-STORAGE                           SECTION.               01170000
      *-----------------------------------------------------------------01180000
       01  FILLER PIC X(48) VALUE                                       01190000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             01200000
       77  WRK-FS-JACKPOT           PIC X(02) VALUE SPACES.             01210000
       77  WRK-FS-APOSTAS           PIC X(02) VALUE SPACES.             01220000
       77  WRK-FS-RECOMPEN          PIC X(02) VALUE SPACES.             01230000
       77  WRK-FS-RECOMPNV          PIC X(02) VALUE SPACES.             01240000
      *-----------------------------------------------------------------01250000
       01  FILLER PIC X(48) VALUE                                       01260000
           '--------------VARIAVEIS PARA CONTROLE-----------'.          01270000
       77  WRK-SW-RECOMPEN-FIM      PIC X(01) VALUE 'N'.                01280000
           88  WRK-RECOMPEN-ACABOU      VALUE 'S'.                      01290000
      *-----------------------------------------------------------------01300000
       COPY '#JKPMTB'.                                                  01310000
      *-----------------------------------------------------------------01320000
       01  FILLER PIC X(48) VALUE                                       01330000
           '--------------TABELA DE PREMIACOES JA PAGAS---'.            01340000
       01  WRK-TAB-PREMIADA.                                            01350000
           05  WRK-PRM-QTD              PIC 9(06)      COMP.            01360000
           05  WRK-PRM  OCCURS 1 TO 10000 TIMES                         01370000
                    DEPENDING ON WRK-PRM-QTD                            01380000
                    INDEXED BY WRK-PRM-IDX.                             01390000
               10  WRK-PRM-BET-ID           PIC X(36).                  01400000
               10  FILLER                   PIC X(04).                  01410000
      *-----------------------------------------------------------------01420000
       01  FILLER PIC X(48) VALUE                                       01430000
           '--------------VARIAVEIS PARA CALCULO----------'.            01440000
       77  WRK-OCUPACAO-PCT         PIC S9(3)V9(6) COMP-3               01450000
                                         VALUE ZEROS.                   01460000
       77  WRK-CHANCE-EFETIVA       PIC S9(1)V9(6) COMP-3               01470000
                                         VALUE ZEROS.                   01480000
       77  WRK-VALOR-PREMIO         PIC S9(9)V9(2) COMP-3               01490000
                                         VALUE ZEROS.                   01500000
      *-----------------------------------------------------------------01510000
       01  FILLER PIC X(48) VALUE                                       01520000
           '--------------VARIAVEIS PARA ACUMULAR---------'.            01530000
       77  WRK-CONT-PROCESSADAS     PIC 9(06) COMP VALUE ZEROS.         01540000
       77  WRK-CONT-GANHADORAS      PIC 9(06) COMP VALUE ZEROS.         01550000
       77  WRK-CONT-PERDEDORAS      PIC 9(06) COMP VALUE ZEROS.         01560000
       77  WRK-CONT-REEMITIDAS      PIC 9(06) COMP VALUE ZEROS.         01570000
       77  WRK-CONT-REJEITADAS      PIC 9(06) COMP VALUE ZEROS.         01580000
       77  WRK-TOTAL-PAGO           PIC S9(9)V9(2) COMP-3               01590000
                                         VALUE ZEROS.                   01600000
      *-----------------------------------------------------------------01610000
       01  FILLER PIC X(48) VALUE                                       01620000
           '--------------VARIAVEIS PARA MENSAGEM---------'.            01630000
       77  WRK-MSG-ABERTURA         PIC X(40) VALUE                     01640000
               'ERRO NA ABERTURA DO ARQUIVO JACKPOT: '.                 01650000
                                                                        01660000
      *=================================================================01670000
       PROCEDURE                                 DIVISION.              01680000
      *=================================================================01690000
      *-----------------------------------------------------------------01700000
       0000-PRINCIPAL                             SECTION.              01710000
      *-----------------------------------------------------------------01720000
           PERFORM 1000-INICIALIZAR.                                    01730000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-APOSTAS                  01740000
                    EQUAL '10'.                                         01750000
           PERFORM 3000-FINALIZAR.                                      01760000
           STOP RUN.                                                    01770000
      *-----------------------------------------------------------------01780000
       0000-99-FIM.                                  EXIT.              01790000
      *-----------------------------------------------------------------01800000
                                                                        01810000
      *-----------------------------------------------------------------01820000
       1000-INICIALIZAR                           SECTION.              01830000
      *-----------------------------------------------------------------01840000
           OPEN INPUT JACKPOT.                                          01850000
           EVALUATE WRK-FS-JACKPOT                                      01860000
               WHEN '00'                                                01870000
                   CONTINUE                                             01880000
               WHEN OTHER                                               01890000
                   DISPLAY WRK-MSG-ABERTURA WRK-FS-JACKPOT              01900000
                   STOP RUN                                             01910000
           END-EVALUATE.                                                01920000
           MOVE ZEROS TO WRK-JKP-QTD.                                   01930000
           PERFORM 1100-CARREGAR-JACKPOT UNTIL                          01940000
               WRK-FS-JACKPOT EQUAL '10'.                               01950000
           CLOSE JACKPOT.                                               01960000
           MOVE ZEROS TO WRK-PRM-QTD.                                   01970000
           OPEN INPUT RECOMPEN.                                         01980000
           IF WRK-FS-RECOMPEN EQUAL '00'                                01990000
               PERFORM 1200-CARREGAR-PREMIADA UNTIL                     02000000
                   WRK-FS-RECOMPEN EQUAL '10'                           02010000
               CLOSE RECOMPEN                                           02020000
           END-IF.                                                      02030000
           OPEN INPUT APOSTAS.                                          02040000
           OPEN OUTPUT RECOMPNV.                                        02050000
           PERFORM 9100-LER-APOSTAS.                                    02060000
      *-----------------------------------------------------------------02070000
       1000-99-FIM.                                  EXIT.              02080000
      *-----------------------------------------------------------------02090000
                                                                        02100000
      *-----------------------------------------------------------------02110000
       1100-CARREGAR-JACKPOT                      SECTION.              02120000
      *-----------------------------------------------------------------02130000
           READ JACKPOT.                                                02140000
           IF WRK-FS-JACKPOT EQUAL '00'                                 02150000
               ADD 1 TO WRK-JKP-QTD                                     02160000
               MOVE JKP-ID          TO WRK-JKP-ID (WRK-JKP-QTD)         02170000
               MOVE JKP-POOL-INICIAL TO                                 02180000
                              WRK-JKP-POOL-INICIAL (WRK-JKP-QTD)        02190000
               MOVE JKP-POOL-ATUAL  TO                                  02200000
                              WRK-JKP-POOL-ATUAL (WRK-JKP-QTD)          02210000
               MOVE JKP-TIPO-CONTRIB TO                                 02220000
                              WRK-JKP-TIPO-CONTRIB (WRK-JKP-QTD)        02230000
               MOVE JKP-PCT-CONTRIB TO                                  02240000
                              WRK-JKP-PCT-CONTRIB (WRK-JKP-QTD)         02250000
               MOVE JKP-TAXA-DECRESCIMO TO                              02260000
                              WRK-JKP-TAXA-DECRESCIMO (WRK-JKP-QTD)     02270000
               MOVE JKP-LIMITE-CONTRIB TO                               02280000
                              WRK-JKP-LIMITE-CONTRIB (WRK-JKP-QTD)      02290000
               MOVE JKP-TIPO-CHANCE TO                                  02300000
                              WRK-JKP-TIPO-CHANCE (WRK-JKP-QTD)         02310000
               MOVE JKP-PCT-CHANCE  TO                                  02320000
                              WRK-JKP-PCT-CHANCE (WRK-JKP-QTD)          02330000
               MOVE JKP-CHANCE-INICIAL TO                               02340000
                              WRK-JKP-CHANCE-INICIAL (WRK-JKP-QTD)      02350000
               MOVE JKP-LIMITE-CHANCE TO                                02360000
                              WRK-JKP-LIMITE-CHANCE (WRK-JKP-QTD)       02370000
               MOVE JKP-TAXA-AUMENTO TO                                 02380000
                              WRK-JKP-TAXA-AUMENTO (WRK-JKP-QTD)        02390000
           END-IF.                                                      02400000
      *-----------------------------------------------------------------02410000
       1100-99-FIM.                                  EXIT.              02420000
      *-----------------------------------------------------------------02430000
                                                                        02440000
      *-----------------------------------------------------------------02450000
       1200-CARREGAR-PREMIADA                     SECTION.              02460000
      *-----------------------------------------------------------------02470000
           READ RECOMPEN.                                               02480000
           IF WRK-FS-RECOMPEN EQUAL '00'                                02490000
               ADD 1 TO WRK-PRM-QTD                                     02500000
               MOVE PRM-BET-ID TO WRK-PRM-BET-ID (WRK-PRM-QTD)          02510000
               MOVE PRM-BET-ID TO PRN-BET-ID                            02520000
               MOVE PRM-USUARIO-ID TO PRN-USUARIO-ID                    02530000
               MOVE PRM-JACKPOT-ID TO PRN-JACKPOT-ID                    02540000
               MOVE PRM-VALOR-PREMIO TO PRN-VALOR-PREMIO                02550000
               MOVE PRM-GANHOU-JACKPOT TO PRN-GANHOU-JACKPOT            02560000
               MOVE PRM-DATAHORA TO PRN-DATAHORA                        02570000
               WRITE FD-JKP22PRN                                        02580000
           END-IF.                                                      02590000
      *-----------------------------------------------------------------02600000
       1200-99-FIM.                                  EXIT.              02610000
      *-----------------------------------------------------------------02620000
                                                                        02630000
      *-----------------------------------------------------------------02640000
       2000-PROCESSAR                             SECTION.              02650000
      *-----------------------------------------------------------------02660000
           SET WRK-PRM-IDX TO 1.                                        02670000
           SEARCH WRK-PRM                                               02680000
               AT END                                                   02690000
                   PERFORM 2100-AVALIAR                                 02700000
               WHEN WRK-PRM-BET-ID (WRK-PRM-IDX) EQUAL BET-ID           02710000
                   ADD 1 TO WRK-CONT-REEMITIDAS                         02720000
           END-SEARCH.                                                  02730000
           PERFORM 9100-LER-APOSTAS.                                    02740000
      *-----------------------------------------------------------------02750000
       2000-99-FIM.                                  EXIT.              02760000
      *-----------------------------------------------------------------02770000
                                                                        02780000
      *-----------------------------------------------------------------02790000
       2100-AVALIAR                               SECTION.              02800000
      *-----------------------------------------------------------------02810000
           SEARCH ALL WRK-JKP                                           02820000
               AT END                                                   02830000
                   PERFORM 2900-REJEITAR                                02840000
               WHEN WRK-JKP-ID (WRK-JKP-IDX) EQUAL BET-JACKPOT-ID       02850000
                   IF WRK-JKP-CHANCE-FIXA (WRK-JKP-IDX)                 02860000
                       PERFORM 2200-CALC-CHANCE-FIXA                    02870000
                   ELSE                                                 02880000
                       PERFORM 2300-CALC-CHANCE-VARIAVEL                02890000
                   END-IF                                               02900000
                   PERFORM 2400-SORTEAR                                 02910000
           END-SEARCH.                                                  02920000
      *-----------------------------------------------------------------02930000
       2100-99-FIM.                                  EXIT.              02940000
      *-----------------------------------------------------------------02950000
                                                                        02960000
      *-----------------------------------------------------------------02970000
       2200-CALC-CHANCE-FIXA                      SECTION.              02980000
      *-----------------------------------------------------------------02990000
           MOVE WRK-JKP-PCT-CHANCE (WRK-JKP-IDX) TO                     03000000
                                          WRK-CHANCE-EFETIVA.           03010000
      *-----------------------------------------------------------------03020000
       2200-99-FIM.                                  EXIT.              03030000
      *-----------------------------------------------------------------03040000
                                                                        03050000
      *-----------------------------------------------------------------03060000
       2300-CALC-CHANCE-VARIAVEL                  SECTION.              03070000
      *-----------------------------------------------------------------03080000
           IF WRK-JKP-POOL-ATUAL (WRK-JKP-IDX) IS GREATER THAN OR EQUAL 03090000
                   TO WRK-JKP-LIMITE-CHANCE (WRK-JKP-IDX)               03100000
               MOVE 1 TO WRK-CHANCE-EFETIVA                             03110000
           ELSE                                                         03120000
               COMPUTE WRK-OCUPACAO-PCT ROUNDED =                       03130000
                   WRK-JKP-POOL-ATUAL (WRK-JKP-IDX) /                   03140000
                   WRK-JKP-LIMITE-CHANCE (WRK-JKP-IDX)                  03150000
               COMPUTE WRK-CHANCE-EFETIVA ROUNDED =                     03160000
                   WRK-JKP-CHANCE-INICIAL (WRK-JKP-IDX) +               03170000
                   (WRK-OCUPACAO-PCT *                                  03180000
                    WRK-JKP-TAXA-AUMENTO (WRK-JKP-IDX))                 03190000
               IF WRK-CHANCE-EFETIVA IS GREATER THAN 1                  03200000
                   MOVE 1 TO WRK-CHANCE-EFETIVA                         03210000
               END-IF                                                   03220000
           END-IF.                                                      03230000
      *-----------------------------------------------------------------03240000
       2300-99-FIM.                                  EXIT.              03250000
      *-----------------------------------------------------------------03260000
                                                                        03270000
      *-----------------------------------------------------------------03280000
       2400-SORTEAR                               SECTION.              03290000
      *-----------------------------------------------------------------03300000
           IF BET-SORTEIO IS LESS THAN WRK-CHANCE-EFETIVA               03310000
               PERFORM 2500-PAGAR                                       03320000
           ELSE                                                         03330000
               PERFORM 2600-PERDER                                      03340000
           END-IF.                                                      03350000
      *-----------------------------------------------------------------03360000
       2400-99-FIM.                                  EXIT.              03370000
      *-----------------------------------------------------------------03380000
                                                                        03390000
      *-----------------------------------------------------------------03400000
       2500-PAGAR                                 SECTION.              03410000
      *-----------------------------------------------------------------03420000
           MOVE WRK-JKP-POOL-ATUAL (WRK-JKP-IDX) TO                     03430000
                                          WRK-VALOR-PREMIO.             03440000
           MOVE WRK-JKP-POOL-INICIAL (WRK-JKP-IDX) TO                   03450000
                                   WRK-JKP-POOL-ATUAL (WRK-JKP-IDX).    03460000
           ADD WRK-VALOR-PREMIO TO WRK-TOTAL-PAGO.                      03470000
           ADD 1 TO WRK-CONT-GANHADORAS.                                03480000
           MOVE 'Y' TO PRN-GANHOU-JACKPOT.                              03490000
           PERFORM 2700-GRAVAR-PREMIO.                                  03500000
      *-----------------------------------------------------------------03510000
       2500-99-FIM.                                  EXIT.              03520000
      *-----------------------------------------------------------------03530000
                                                                        03540000
      *-----------------------------------------------------------------03550000
       2600-PERDER                                SECTION.              03560000
      *-----------------------------------------------------------------03570000
           MOVE ZEROS TO WRK-VALOR-PREMIO.                              03580000
           ADD 1 TO WRK-CONT-PERDEDORAS.                                03590000
           MOVE 'N' TO PRN-GANHOU-JACKPOT.                              03600000
           PERFORM 2700-GRAVAR-PREMIO.                                  03610000
      *-----------------------------------------------------------------03620000
       2600-99-FIM.                                  EXIT.              03630000
      *-----------------------------------------------------------------03640000
                                                                        03650000
      *-----------------------------------------------------------------03660000
       2700-GRAVAR-PREMIO                         SECTION.              03670000
      *-----------------------------------------------------------------03680000
           MOVE BET-ID             TO PRN-BET-ID.                       03690000
           MOVE BET-USUARIO-ID     TO PRN-USUARIO-ID.                   03700000
           MOVE BET-JACKPOT-ID     TO PRN-JACKPOT-ID.                   03710000
           MOVE WRK-VALOR-PREMIO   TO PRN-VALOR-PREMIO.                 03720000
           MOVE BET-DATAHORA       TO PRN-DATAHORA.                     03730000
           WRITE FD-JKP22PRN.                                           03740000
           ADD 1 TO WRK-CONT-PROCESSADAS.                               03750000
      *-----------------------------------------------------------------03760000
       2700-99-FIM.                                  EXIT.              03770000
      *-----------------------------------------------------------------03780000
                                                                        03790000
      *-----------------------------------------------------------------03800000
       2900-REJEITAR                              SECTION.              03810000
      *-----------------------------------------------------------------03820000
           DISPLAY 'RECUSADA - JACKPOT INEXISTENTE: '                   03830000
                    BET-JACKPOT-ID.                                     03840000
           ADD 1 TO WRK-CONT-REJEITADAS.                                03850000
      *-----------------------------------------------------------------03860000
       2900-99-FIM.                                  EXIT.              03870000
      *-----------------------------------------------------------------03880000
                                                                        03890000
      *-----------------------------------------------------------------03900000
       3000-FINALIZAR                             SECTION.              03910000
      *-----------------------------------------------------------------03920000
           CLOSE APOSTAS RECOMPNV.                                      03930000
           OPEN OUTPUT JACKPOT.                                         03940000
           PERFORM 3100-REGRAVAR-JACKPOT                                03950000
               VARYING WRK-JKP-IDX FROM 1 BY 1                          03960000
               UNTIL WRK-JKP-IDX IS GREATER THAN WRK-JKP-QTD.           03970000
           CLOSE JACKPOT.                                               03980000
           DISPLAY '----------MOTOR DE PREMIACAO----------'.            03990000
           DISPLAY 'APOSTAS PROCESSADAS:      '                         04000000
                     WRK-CONT-PROCESSADAS.                              04010000
           DISPLAY 'APOSTAS GANHADORAS:       '                         04020000
                     WRK-CONT-GANHADORAS.                               04030000
           DISPLAY 'APOSTAS PERDEDORAS:       '                         04040000
                     WRK-CONT-PERDEDORAS.                               04050000
           DISPLAY 'APOSTAS REEMITIDAS:       '                         04060000
                     WRK-CONT-REEMITIDAS.                               04070000
           DISPLAY 'APOSTAS REJEITADAS:       '                         04080000
                     WRK-CONT-REJEITADAS.                               04090000
           DISPLAY 'TOTAL PAGO EM PREMIOS:    '                         04100000
                     WRK-TOTAL-PAGO.                                    04110000
           DISPLAY '----------FIM MOTOR-------------------'.            04120000
      *-----------------------------------------------------------------04130000
       3000-99-FIM.                                  EXIT.              04140000
      *-----------------------------------------------------------------04150000
                                                                        04160000
      *-----------------------------------------------------------------04170000
       3100-REGRAVAR-JACKPOT                      SECTION.              04180000
      *-----------------------------------------------------------------04190000
           MOVE WRK-JKP-ID (WRK-JKP-IDX)          TO JKP-ID.            04200000
           MOVE WRK-JKP-POOL-INICIAL (WRK-JKP-IDX) TO                   04210000
                                               JKP-POOL-INICIAL.        04220000
           MOVE WRK-JKP-POOL-ATUAL (WRK-JKP-IDX)  TO JKP-POOL-ATUAL.    04230000
           MOVE WRK-JKP-TIPO-CONTRIB (WRK-JKP-IDX) TO                   04240000
                                               JKP-TIPO-CONTRIB.        04250000
           MOVE WRK-JKP-PCT-CONTRIB (WRK-JKP-IDX) TO JKP-PCT-CONTRIB.   04260000
           MOVE WRK-JKP-TAXA-DECRESCIMO (WRK-JKP-IDX) TO                04270000
                                               JKP-TAXA-DECRESCIMO.     04280000
           MOVE WRK-JKP-LIMITE-CONTRIB (WRK-JKP-IDX) TO                 04290000
                                               JKP-LIMITE-CONTRIB.      04300000
           MOVE WRK-JKP-TIPO-CHANCE (WRK-JKP-IDX)  TO JKP-TIPO-CHANCE.  04310000
           MOVE WRK-JKP-PCT-CHANCE (WRK-JKP-IDX)  TO JKP-PCT-CHANCE.    04320000
           MOVE WRK-JKP-CHANCE-INICIAL (WRK-JKP-IDX) TO                 04330000
                                               JKP-CHANCE-INICIAL.      04340000
           MOVE WRK-JKP-LIMITE-CHANCE (WRK-JKP-IDX) TO                  04350000
                                               JKP-LIMITE-CHANCE.       04360000
           MOVE WRK-JKP-TAXA-AUMENTO (WRK-JKP-IDX) TO                   04370000
                                               JKP-TAXA-AUMENTO.        04380000
           WRITE FD-JKP22MST.                                           04390000
      *-----------------------------------------------------------------04400000
       3100-99-FIM.                                  EXIT.              04410000
      *-----------------------------------------------------------------04420000
                                                                        04430000
      *-----------------------------------------------------------------04440000
       9100-LER-APOSTAS                           SECTION.              04450000
      *-----------------------------------------------------------------04460000
           READ APOSTAS.                                                04470000
      *-----------------------------------------------------------------04480000
       9100-99-FIM.                                  EXIT.              04490000
      *-----------------------------------------------------------------04500000
