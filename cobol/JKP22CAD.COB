      *=================================================================00010000
       IDENTIFICATION                            DIVISION.              00020000
      *=================================================================00030000
       PROGRAM-ID. JKP22CAD.                                            00040000
       AUTHOR. VICTOR LEAL.                                             00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 07/04/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS/CLIENTE.            00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: CADASTRAR NOVAS APOSTAS NO ARQUIVO     *             00130000
      *            APOSTAS, RECUSANDO BET-ID JA EXISTENTE,*             00140000
      *            PARA POSTERIOR PROCESSAMENTO PELO      *             00150000
      *            MOTOR DE CONTRIBUICAO E PELO MOTOR DE  *             00160000
      *            AVALIACAO DE PREMIACAO.                *             00170000
      *---------------------------------------------------*             00180000
      *  ARQUIVOS:                                        *             00190000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00200000
      *  SOLAPOS             I             #JKPBET        *             00210000
      *  APOSTAS             I-O           #JKPBET        *             00220000
      *===================================================*             00230000
      *---------------------------------------------------*             00240000
      *  HISTORICO DE ALTERACOES                          *             00250000
      *  DD/MM/AA  PROGRAMADOR      CHAMADO    DESCRICAO  *             00260000
      *  07/04/91  V.LEAL          FS-0091-02  VERSAO     *             00270000
      *                                        ORIGINAL.  *             00280000
      *  14/05/94  V.LEAL          FS-0094-20  AJUSTE NA  *             00290000
      *                                        MENSAGEM DE*             00300000
      *                                        RECUSA.    *             00310000
      *  19/11/98  R.TANAKA        FS-0098-47  REVISAO    *             00320000
      *                                        GERAL PARA *             00330000
      *                                        VIRADA DO  *             00340000
      *                                        ANO 2000   *             00350000
      *                                        (SEM IMPAC-*             00360000
      *                                        TO - NAO HA*             00370000
      *                                        CAMPOS DE  *             00380000
      *                                        DATA COM   *             00390000
      *                                        2 DIGITOS).*             00400000
      *  11/02/02  M.SOUZA         FS-0102-09  AJUSTE NO  *             00410000
      *                                        REOPEN DO  *             00420000
      *                                        ARQUIVO    *             00430000
      *                                        APOSTAS    *             00440000
      *                                        APOS CARGA.*             00450000
      *===================================================*             00460000
                                                                        00470000
      *=================================================================00480000
       ENVIRONMENT                               DIVISION.              00490000
      *=================================================================00500000
       CONFIGURATION                             SECTION.               00510000
       SPECIAL-NAMES.                                                   00520000
                                                                        00530000
       INPUT-OUTPUT                              SECTION.               00540000
       FILE-CONTROL.                                                    00550000
           SELECT APOSTAS ASSIGN TO APOSTAS                             00560000
               FILE STATUS IS WRK-FS-APOSTAS.                           00570000
                                                                        00580000
           SELECT SOLAPOS ASSIGN TO SOLAPOS                             00590000
               FILE STATUS IS WRK-FS-SOLAPOS.                           00600000
                                                                        00610000
      *=================================================================00620000
       DATA                                      DIVISION.              00630000
      *=================================================================00640000
      *-----------------------------------------------------------------00650000
       FILE                                      SECTION.               00660000
      *-----------------------------------------------------------------00670000
       FD  APOSTAS                                                      00680000
           RECORDING MODE IS F                                          00690000
           BLOCK CONTAINS 0 RECORDS.                                    00700000
           COPY '#JKPBET'.                                              00710000
                                                                        00720000
       FD  SOLAPOS                                                      00730000
           RECORDING MODE IS F                                          00740000
           BLOCK CONTAINS 0 RECORDS.                                    00750000
           COPY '#JKPBET'                                               00760000
               REPLACING  ==FD-JKP22BET==  BY  ==FD-SOLAPOS==           00770000
                          ==BET-==          BY  ==SOL-==                00780000
                          ==BET==           BY  ==SOL==                 00790000
                          ..                                            00800000
                                                                        00810000
      *-----------------------------------------------------------------00820000
       WORKING-STORAGE                           SECTION.               00830000
      *-----------------------------------------------------------------00840000
       01  FILLER PIC X(48) VALUE                                       00850000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             00860000
       77  WRK-FS-APOSTAS           PIC X(02) VALUE SPACES.             00870000
       77  WRK-FS-SOLAPOS           PIC X(02) VALUE SPACES.             00880000
      *-----------------------------------------------------------------00890000
       01  FILLER PIC X(48) VALUE                                       00900000
           '--------------VARIAVEIS PARA ACUMULAR---------'.            00910000
       77  WRK-CONT-ACEITAS         PIC 9(06) COMP VALUE ZEROS.         00920000
       77  WRK-CONT-DUPLICADAS      PIC 9(06) COMP VALUE ZEROS.         00930000
      *-----------------------------------------------------------------00940000
       01  WRK-TAB-APOSTA.                                              00950000
           05  WRK-APO-QTD              PIC 9(06)      COMP.            00960000
           05  WRK-APO  OCCURS 1 TO 10000 TIMES                         00970000
                    DEPENDING ON WRK-APO-QTD                            00980000
                    INDEXED BY WRK-APO-IDX.                             00990000
               10  WRK-APO-ID               PIC X(36).                  01000000
               10  FILLER                   PIC X(04).                  01010000
      *-----------------------------------------------------------------01020000
       01  FILLER PIC X(48) VALUE                                       01030000
           '--------------VARIAVEIS PARA MENSAGEM---------'.            01040000
       77  WRK-MSG-ABERTURA         PIC X(40) VALUE                     01050000
               'ERRO NA ABERTURA DO ARQUIVO APOSTAS: '.                 01060000
                                                                        01070000
      *=================================================================01080000
       PROCEDURE                                 DIVISION.              01090000
      *=================================================================01100000
      *-----------------------------------------------------------------01110000
       0000-PRINCIPAL                             SECTION.              01120000
      *-----------------------------------------------------------------01130000
           PERFORM 1000-INICIALIZAR.                                    01140000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-SOLAPOS                  01150000
                    EQUAL '10'.                                         01160000
           PERFORM 3000-FINALIZAR.                                      01170000
           STOP RUN.                                                    01180000
      *-----------------------------------------------------------------01190000
       0000-99-FIM.                                  EXIT.              01200000
      *-----------------------------------------------------------------01210000
                                                                        01220000
      *-----------------------------------------------------------------01230000
       1000-INICIALIZAR                           SECTION.              01240000
      *-----------------------------------------------------------------01250000
           OPEN INPUT APOSTAS.                                          01260000
           EVALUATE WRK-FS-APOSTAS                                      01270000
               WHEN '00'                                                01280000
                   PERFORM 1100-CARREGAR-TAB UNTIL                      01290000
                       WRK-FS-APOSTAS EQUAL '10'                        01300000
               WHEN '35'                                                01310000
                   MOVE ZEROS TO WRK-APO-QTD                            01320000
               WHEN OTHER                                               01330000
                   DISPLAY WRK-MSG-ABERTURA WRK-FS-APOSTAS              01340000
                   STOP RUN                                             01350000
           END-EVALUATE.                                                01360000
           CLOSE APOSTAS.                                               01370000
           OPEN EXTEND APOSTAS.                                         01380000
           OPEN INPUT SOLAPOS.                                          01390000
           PERFORM 9100-LER-SOLAPOS.                                    01400000
      *-----------------------------------------------------------------01410000
       1000-99-FIM.                                  EXIT.              01420000
      *-----------------------------------------------------------------01430000
                                                                        01440000
      *-----------------------------------------------------------------01450000
       1100-CARREGAR-TAB                          SECTION.              01460000
      *-----------------------------------------------------------------01470000
           READ APOSTAS.                                                01480000
           IF WRK-FS-APOSTAS EQUAL '00'                                 01490000
               ADD 1 TO WRK-APO-QTD                                     01500000
               MOVE BET-ID TO WRK-APO-ID (WRK-APO-QTD)                  01510000
           END-IF.                                                      01520000
      *-----------------------------------------------------------------01530000
       1100-99-FIM.                                  EXIT.              01540000
      *-----------------------------------------------------------------01550000
                                                                        01560000
      *-----------------------------------------------------------------01570000
       2000-PROCESSAR                             SECTION.              01580000
      *-----------------------------------------------------------------01590000
           SET WRK-APO-IDX TO 1                                         01600000
           SEARCH WRK-APO                                               01610000
               AT END                                                   01620000
                   PERFORM 2100-GRAVAR-NOVA                             01630000
               WHEN WRK-APO-ID (WRK-APO-IDX) EQUAL SOL-ID               01640000
                   PERFORM 2900-REJEITAR-DUPLICADA                      01650000
           END-SEARCH.                                                  01660000
           PERFORM 9100-LER-SOLAPOS.                                    01670000
      *-----------------------------------------------------------------01680000
       2000-99-FIM.                                  EXIT.              01690000
      *-----------------------------------------------------------------01700000
                                                                        01710000
      *-----------------------------------------------------------------01720000
       2100-GRAVAR-NOVA                           SECTION.              01730000
      *-----------------------------------------------------------------01740000
           MOVE FD-SOLAPOS TO FD-JKP22BET.                              01750000
           WRITE FD-JKP22BET.                                           01760000
           ADD 1 TO WRK-APO-QTD.                                        01770000
           MOVE SOL-ID TO WRK-APO-ID (WRK-APO-QTD).                     01780000
           ADD 1 TO WRK-CONT-ACEITAS.                                   01790000
      *-----------------------------------------------------------------01800000
       2100-99-FIM.                                  EXIT.              01810000
      *-----------------------------------------------------------------01820000
                                                                        01830000
      *-----------------------------------------------------------------01840000
       2900-REJEITAR-DUPLICADA                    SECTION.              01850000
      *-----------------------------------------------------------------01860000
           DISPLAY 'RECUSADA - BET-ID JA CADASTRADO: '                  01870000
                    SOL-ID.                                             01880000
           ADD 1 TO WRK-CONT-DUPLICADAS.                                01890000
      *-----------------------------------------------------------------01900000
       2900-99-FIM.                                  EXIT.              01910000
      *-----------------------------------------------------------------01920000
                                                                        01930000
      *-----------------------------------------------------------------01940000
       3000-FINALIZAR                             SECTION.              01950000
      *-----------------------------------------------------------------01960000
           CLOSE APOSTAS SOLAPOS.                                       01970000
           DISPLAY '----------CADASTRO DE APOSTAS--------'.             01980000
           DISPLAY 'APOSTAS ACEITAS:          ' WRK-CONT-ACEITAS.       01990000
           DISPLAY 'APOSTAS DUPLICADAS:       ' WRK-CONT-DUPLICADAS.    02000000
           DISPLAY '----------FIM CADASTRO---------------'.             02010000
      *-----------------------------------------------------------------02020000
       3000-99-FIM.                                  EXIT.              02030000
      *-----------------------------------------------------------------02040000
                                                                        02050000
      *-----------------------------------------------------------------02060000
       9100-LER-SOLAPOS                           SECTION.              02070000
      *-----------------------------------------------------------------02080000
           READ SOLAPOS.                                                02090000
      *-----------------------------------------------------------------02100000
       9100-99-FIM.                                  EXIT.              02110000
      *-----------------------------------------------------------------02120000
