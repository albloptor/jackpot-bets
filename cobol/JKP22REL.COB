      *=================================================================00010000
       IDENTIFICATION                            DIVISION.              00020000
      *=================================================================00030000
       PROGRAM-ID. JKP22REL.                                            00040000
       AUTHOR. VICTOR LEAL.                                             00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 14/05/1994.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS/CLIENTE.            00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: EMITIR RELATORIO GERENCIAL DE CONTROLE *             00130000
      *            POR JACKPOT, SOMANDO CONTRIBUICOES E   *             00140000
      *            PREMIACOES DO PERIODO E APRESENTANDO O *             00150000
      *            SALDO FINAL DO POOL DE CADA JACKPOT.   *             00160000
      *---------------------------------------------------*             00170000
      *  ARQUIVOS:                                        *             00180000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00190000
      *  JACKPOT             I             #JKPMST        *             00200000
      *  CONTRIB             I             #JKPCTB        *             00210000
      *  RECOMPNV            I             #JKPPRM        *             00220000
      *  RELCTL              O             (IMPRESSO)     *             00230000
      *---------------------------------------------------*             00240000
      *  OBSERVACAO: O ARQUIVO CONTRIB NAO CHEGA ORDENADO *             00250000
      *  POR JACKPOT (CHEGA NA ORDEM DE PROCESSAMENTO DAS *             00260000
      *  APOSTAS), POR ISSO OS TOTAIS SAO ACUMULADOS NA    *            00270000
      *  TABELA WRK-TAB-JACKPOT EM VEZ DE QUEBRA DE SORT.  *            00280000
      *===================================================*             00290000
      *---------------------------------------------------*             00300000
      *  HISTORICO DE ALTERACOES                          *             00310000
      *  DD/MM/AA  PROGRAMADOR      CHAMADO    DESCRICAO  *             00320000
      *  14/05/94  V.LEAL          FS-0094-26  VERSAO     *             00330000
      *                                        ORIGINAL.  *             00340000
      *  19/11/98  R.TANAKA        FS-0098-47  REVISAO    *             00350000
      *                                        GERAL PARA *             00360000
      *                                        ANO 2000.  *             00370000
      *  11/02/02  M.SOUZA         FS-0102-08  INCLUIDA   *             00380000
      *                                        LINHA DE   *             00390000
      *                                        TOTAL GERAL*             00400000
      *                                        AO FINAL DO*             00410000
      *                                        RELATORIO. *             00420000
      *  14/06/04  J.ALMEIDA       FS-0104-10  INCLUIDAS  *             00430000
      *                                        COLUNAS DE *             00440000
      *                                        VLR APOSTA-*             00450000
      *                                        DO E QTD   *             00460000
      *                                        AVALIADA NO*             00470000
      *                                        RELATORIO. *             00480000
      *===================================================*             00490000
                                                                        00500000
      *=================================================================00510000
       ENVIRONMENT                               DIVISION.              00520000
      *=================================================================00530000
       CONFIGURATION                             SECTION.               00540000
       SPECIAL-NAMES.                                                   00550000
                                                                        00560000
       INPUT-OUTPUT                              SECTION.               00570000
       FILE-CONTROL.                                                    00580000
           SELECT JACKPOT ASSIGN TO JACKPOT                             00590000
               FILE STATUS IS WRK-FS-JACKPOT.                           00600000
                                                                        00610000
           SELECT CONTRIB ASSIGN TO CONTRIB                             00620000
               FILE STATUS IS WRK-FS-CONTRIB.                           00630000
                                                                        00640000
           SELECT RECOMPNV ASSIGN TO RECOMPNV                           00650000
               FILE STATUS IS WRK-FS-RECOMPNV.                          00660000
                                                                        00670000
           SELECT RELCTL ASSIGN TO RELCTL                               00680000
               FILE STATUS IS WRK-FS-RELCTL.                            00690000
                                                                        00700000
      *=================================================================00710000
       DATA                                      DIVISION.              00720000
      *=================================================================00730000
      *-----------------------------------------------------------------00740000
       FILE                                      SECTION.               00750000
      *-----------------------------------------------------------------00760000
       FD  JACKPOT                                                      00770000
           RECORDING MODE IS F                                          00780000
           BLOCK CONTAINS 0 RECORDS.                                    00790000
           COPY '#JKPMST'.                                              00800000
                                                                        00810000
       FD  CONTRIB                                                      00820000
           RECORDING MODE IS F                                          00830000
           BLOCK CONTAINS 0 RECORDS.                                    00840000
           COPY '#JKPCTB'.                                              00850000
                                                                        00860000
       FD  RECOMPNV                                                     00870000
           RECORDING MODE IS F                                          00880000
           BLOCK CONTAINS 0 RECORDS.                                    00890000
           COPY '#JKPPRM'.                                              00900000
                                                                        00910000
       FD  RELCTL                                                       00920000
           RECORDING MODE IS F                                          00930000
           LABEL RECORD IS OMITTED.                                     00940000
       01  REL-LINHA                       PIC X(144).                  00950000
                                                                        00960000
      *-----------------------------------------------------------------00970000
       WORKING-STORAGE                           SECTION.               00980000
      *-----------------------------------------------------------------00990000
       01  FILLER PIC X(48) VALUE                                       01000000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             01010000
       77  WRK-FS-JACKPOT           PIC X(02) VALUE SPACES.             01020000
       77  WRK-FS-CONTRIB           PIC X(02) VALUE SPACES.             01030000
       77  WRK-FS-RECOMPNV          PIC X(02) VALUE SPACES.             01040000
       77  WRK-FS-RELCTL            PIC X(02) VALUE SPACES.             01050000
      *-----------------------------------------------------------------01060000
       COPY '#JKPMTB'.                                                  01070000
      *-----------------------------------------------------------------01080000
       01  FILLER PIC X(48) VALUE                                       01090000
           '--------------TABELA DE TOTAIS POR JACKPOT----'.            01100000
       01  WRK-TAB-TOTAL.                                               01110000
           05  WRK-TOT-QTD              PIC 9(04)      COMP.            01120000
           05  WRK-TOT  OCCURS 1 TO 500 TIMES                           01130000
                    DEPENDING ON WRK-TOT-QTD                            01140000
                    INDEXED BY WRK-TOT-IDX.                             01150000
               10  WRK-TOT-CONTRIB          PIC S9(9)V9(2)              01160000
                                                 COMP-3.                01170000
               10  WRK-TOT-PREMIO           PIC S9(9)V9(2)              01180000
                                                 COMP-3.                01190000
               10  WRK-TOT-VALOR-APOSTA     PIC S9(9)V9(2)              01200000
                                                 COMP-3.                01210000
               10  WRK-TOT-QTD-APOSTA       PIC 9(06)      COMP.        01220000
               10  WRK-TOT-QTD-GANHO        PIC 9(06)      COMP.        01230000
               10  WRK-TOT-QTD-AVALIADA     PIC 9(06)      COMP.        01240000
               10  FILLER                   PIC X(04).                  01250000
      *-----------------------------------------------------------------01260000
       01  FILLER PIC X(48) VALUE                                       01270000
           '--------------VARIAVEIS PARA PAGINACAO--------'.            01280000
       77  WRK-LINHAS-PAG           PIC 9(02) COMP VALUE ZEROS.         01290000
       77  WRK-NUM-PAGINA           PIC 9(04) COMP VALUE ZEROS.         01300000
       77  WRK-MAX-LINHAS           PIC 9(02) COMP VALUE 40.            01310000
      *-----------------------------------------------------------------01320000
       01  FILLER PIC X(48) VALUE                                       01330000
           '--------------VARIAVEIS PARA ACUMULAR---------'.            01340000
       77  WRK-TOTAL-GERAL-CONTRIB  PIC S9(9)V9(2) COMP-3               01350000
                                         VALUE ZEROS.                   01360000
       77  WRK-TOTAL-GERAL-PREMIO   PIC S9(9)V9(2) COMP-3               01370000
                                         VALUE ZEROS.                   01380000
      *-----------------------------------------------------------------01390000
       01  FILLER PIC X(48) VALUE                                       01400000
           '--------------VARIAVEIS PARA MENSAGEM---------'.            01410000
       77  WRK-MSG-ABERTURA         PIC X(40) VALUE                     01420000
               'ERRO NA ABERTURA DO ARQUIVO JACKPOT: '.                 01430000
                                                                        01440000
      *-----------------------------------------------------------------01450000
       01  WRK-CAB1.                                                    01460000
           05  FILLER       PIC X(01) VALUE SPACES.                     01470000
           05  FILLER       PIC X(20) VALUE                             01480000
               'FOURSYS  -  JKP22REL'.                                  01490000
           05  FILLER       PIC X(35) VALUE                             01500000
               'RELATORIO DE CONTROLE POR JACKPOT '.                    01510000
           05  FILLER       PIC X(06) VALUE 'PAGINA'.                   01520000
           05  WRK-CAB1-PAGINA  PIC ZZZ9.                               01530000
           05  FILLER       PIC X(78) VALUE SPACES.                     01540000
                                                                        01550000
       01  WRK-CAB2.                                                    01560000
           05  FILLER       PIC X(01) VALUE SPACES.                     01570000
           05  FILLER       PIC X(38) VALUE                             01580000
               'JACKPOT-ID                          '.                  01590000
           05  FILLER       PIC X(15) VALUE                             01600000
               'QTD CONTRIB'.                                           01610000
           05  FILLER       PIC X(15) VALUE                             01620000
               'VLR APOSTADO'.                                          01630000
           05  FILLER       PIC X(15) VALUE                             01640000
               'VLR CONTRIB'.                                           01650000
           05  FILLER       PIC X(15) VALUE                             01660000
               'QTD AVALIADA'.                                          01670000
           05  FILLER       PIC X(15) VALUE                             01680000
               'QTD GANHOS'.                                            01690000
           05  FILLER       PIC X(15) VALUE                             01700000
               'VLR PREMIADO'.                                          01710000
           05  FILLER       PIC X(15) VALUE                             01720000
               'SALDO POOL'.                                            01730000
                                                                        01740000
       01  WRK-DET.                                                     01750000
           05  FILLER       PIC X(01) VALUE SPACES.                     01760000
           05  WRK-DET-JKP-ID     PIC X(36).                            01770000
           05  FILLER       PIC X(02) VALUE SPACES.                     01780000
           05  WRK-DET-QTD-APOSTA PIC ZZZ,ZZ9.                          01790000
           05  FILLER       PIC X(08) VALUE SPACES.                     01800000
           05  WRK-DET-VALOR-APOSTA PIC Z,ZZZ,ZZ9.99.                   01810000
           05  FILLER       PIC X(05) VALUE SPACES.                     01820000
           05  WRK-DET-CONTRIB    PIC Z,ZZZ,ZZ9.99.                     01830000
           05  FILLER       PIC X(05) VALUE SPACES.                     01840000
           05  WRK-DET-QTD-AVALIADA PIC ZZZ,ZZ9.                        01850000
           05  FILLER       PIC X(08) VALUE SPACES.                     01860000
           05  WRK-DET-QTD-GANHO  PIC ZZZ,ZZ9.                          01870000
           05  FILLER       PIC X(08) VALUE SPACES.                     01880000
           05  WRK-DET-PREMIO     PIC Z,ZZZ,ZZ9.99.                     01890000
           05  FILLER       PIC X(05) VALUE SPACES.                     01900000
           05  WRK-DET-SALDO      PIC Z,ZZZ,ZZ9.99.                     01910000
           05  FILLER       PIC X(05) VALUE SPACES.                     01920000
                                                                        01930000
       01  WRK-TOTGER.                                                  01940000
           05  FILLER       PIC X(01) VALUE SPACES.                     01950000
           05  FILLER       PIC X(37) VALUE                             01960000
               'TOTAL GERAL                        '.                   01970000
           05  FILLER       PIC X(08) VALUE SPACES.                     01980000
           05  WRK-TOTGER-CONTRIB PIC Z,ZZZ,ZZ9.99.                     01990000
           05  FILLER       PIC X(19) VALUE SPACES.                     02000000
           05  WRK-TOTGER-PREMIO  PIC Z,ZZZ,ZZ9.99.                     02010000
           05  FILLER       PIC X(59) VALUE SPACES.                     02020000
                                                                        02030000
      *=================================================================02040000
       PROCEDURE                                 DIVISION.              02050000
      *=================================================================02060000
      *-----------------------------------------------------------------02070000
       0000-PRINCIPAL                             SECTION.              02080000
      *-----------------------------------------------------------------02090000
           PERFORM 1000-INICIALIZAR.                                    02100000
           PERFORM 2000-PROCESSAR-CONTRIB UNTIL WRK-FS-CONTRIB          02110000
                    EQUAL '10'.                                         02120000
           PERFORM 2100-PROCESSAR-PREMIO UNTIL WRK-FS-RECOMPNV          02130000
                    EQUAL '10'.                                         02140000
           PERFORM 3000-IMPRIMIR                                        02150000
               VARYING WRK-JKP-IDX FROM 1 BY 1                          02160000
               UNTIL WRK-JKP-IDX IS GREATER THAN WRK-JKP-QTD.           02170000
           PERFORM 4000-FINALIZAR.                                      02180000
           STOP RUN.                                                    02190000
      *-----------------------------------------------------------------02200000
       0000-99-FIM.                                  EXIT.              02210000
      *-----------------------------------------------------------------02220000
                                                                        02230000
      *-----------------------------------------------------------------02240000
       1000-INICIALIZAR                           SECTION.              02250000
      *-----------------------------------------------------------------02260000
           OPEN INPUT JACKPOT.                                          02270000
           EVALUATE WRK-FS-JACKPOT                                      02280000
               WHEN '00'                                                02290000
                   CONTINUE                                             02300000
               WHEN OTHER                                               02310000
                   DISPLAY WRK-MSG-ABERTURA WRK-FS-JACKPOT              02320000
                   STOP RUN                                             02330000
           END-EVALUATE.                                                02340000
           MOVE ZEROS TO WRK-JKP-QTD.                                   02350000
           MOVE ZEROS TO WRK-TOT-QTD.                                   02360000
           PERFORM 1100-CARREGAR-JACKPOT UNTIL                          02370000
               WRK-FS-JACKPOT EQUAL '10'.                               02380000
           CLOSE JACKPOT.                                               02390000
           OPEN INPUT CONTRIB.                                          02400000
           OPEN INPUT RECOMPNV.                                         02410000
           OPEN OUTPUT RELCTL.                                          02420000
           MOVE ZEROS TO WRK-NUM-PAGINA.                                02430000
           PERFORM 9100-LER-CONTRIB.                                    02440000
           PERFORM 9200-LER-RECOMPNV.                                   02450000
      *-----------------------------------------------------------------02460000
       1000-99-FIM.                                  EXIT.              02470000
      *-----------------------------------------------------------------02480000
                                                                        02490000
      *-----------------------------------------------------------------02500000
       1100-CARREGAR-JACKPOT                      SECTION.              02510000
      *-----------------------------------------------------------------02520000
           READ JACKPOT.                                                02530000
           IF WRK-FS-JACKPOT EQUAL '00'                                 02540000
               ADD 1 TO WRK-JKP-QTD                                     02550000
               ADD 1 TO WRK-TOT-QTD                                     02560000
               MOVE JKP-ID TO WRK-JKP-ID (WRK-JKP-QTD)                  02570000
               MOVE JKP-POOL-ATUAL TO                                   02580000
                              WRK-JKP-POOL-ATUAL (WRK-JKP-QTD)          02590000
               MOVE ZEROS TO WRK-TOT-CONTRIB (WRK-TOT-QTD)              02600000
               MOVE ZEROS TO WRK-TOT-PREMIO (WRK-TOT-QTD)               02610000
               MOVE ZEROS TO WRK-TOT-VALOR-APOSTA (WRK-TOT-QTD)         02620000
               MOVE ZEROS TO WRK-TOT-QTD-APOSTA (WRK-TOT-QTD)           02630000
               MOVE ZEROS TO WRK-TOT-QTD-GANHO (WRK-TOT-QTD)            02640000
               MOVE ZEROS TO WRK-TOT-QTD-AVALIADA (WRK-TOT-QTD)         02650000
           END-IF.                                                      02660000
      *-----------------------------------------------------------------02670000
       1100-99-FIM.                                  EXIT.              02680000
      *-----------------------------------------------------------------02690000
                                                                        02700000
      *-----------------------------------------------------------------02710000
       2000-PROCESSAR-CONTRIB                     SECTION.              02720000
      *-----------------------------------------------------------------02730000
           SET WRK-JKP-IDX TO 1.                                        02740000
           SEARCH WRK-JKP                                               02750000
               AT END                                                   02760000
                   CONTINUE                                             02770000
               WHEN WRK-JKP-ID (WRK-JKP-IDX) EQUAL CTB-JACKPOT-ID       02780000
                   ADD CTB-VALOR-CONTRIB TO                             02790000
                       WRK-TOT-CONTRIB (WRK-JKP-IDX)                    02800000
                   ADD CTB-VALOR-APOSTA TO                              02810000
                       WRK-TOT-VALOR-APOSTA (WRK-JKP-IDX)               02820000
                   ADD 1 TO WRK-TOT-QTD-APOSTA (WRK-JKP-IDX)            02830000
           END-SEARCH.                                                  02840000
           PERFORM 9100-LER-CONTRIB.                                    02850000
      *-----------------------------------------------------------------02860000
       2000-99-FIM.                                  EXIT.              02870000
      *-----------------------------------------------------------------02880000
                                                                        02890000
      *-----------------------------------------------------------------02900000
       2100-PROCESSAR-PREMIO                      SECTION.              02910000
      *-----------------------------------------------------------------02920000
           SET WRK-JKP-IDX TO 1.                                        02930000
           SEARCH WRK-JKP                                               02940000
               AT END                                                   02950000
                   CONTINUE                                             02960000
               WHEN WRK-JKP-ID (WRK-JKP-IDX) EQUAL PRM-JACKPOT-ID       02970000
                   ADD 1 TO WRK-TOT-QTD-AVALIADA (WRK-JKP-IDX)          02980000
                   IF PRM-GANHOU                                        02990000
                       ADD PRM-VALOR-PREMIO TO                          03000000
                           WRK-TOT-PREMIO (WRK-JKP-IDX)                 03010000
                       ADD 1 TO WRK-TOT-QTD-GANHO (WRK-JKP-IDX)         03020000
                   END-IF                                               03030000
           END-SEARCH.                                                  03040000
           PERFORM 9200-LER-RECOMPNV.                                   03050000
      *-----------------------------------------------------------------03060000
       2100-99-FIM.                                  EXIT.              03070000
      *-----------------------------------------------------------------03080000
                                                                        03090000
      *-----------------------------------------------------------------03100000
       3000-IMPRIMIR                              SECTION.              03110000
      *-----------------------------------------------------------------03120000
           IF WRK-LINHAS-PAG IS GREATER THAN WRK-MAX-LINHAS             03130000
                   OR WRK-NUM-PAGINA EQUAL ZEROS                        03140000
               PERFORM 3100-IMPRIMIR-CABECALHO                          03150000
           END-IF.                                                      03160000
           MOVE WRK-JKP-ID (WRK-JKP-IDX)      TO WRK-DET-JKP-ID.        03170000
           MOVE WRK-TOT-QTD-APOSTA (WRK-JKP-IDX) TO                     03180000
                                           WRK-DET-QTD-APOSTA.          03190000
           MOVE WRK-TOT-VALOR-APOSTA (WRK-JKP-IDX) TO                   03200000
                                           WRK-DET-VALOR-APOSTA.        03210000
           MOVE WRK-TOT-CONTRIB (WRK-JKP-IDX) TO WRK-DET-CONTRIB.       03220000
           MOVE WRK-TOT-QTD-AVALIADA (WRK-JKP-IDX) TO                   03230000
                                           WRK-DET-QTD-AVALIADA.        03240000
           MOVE WRK-TOT-QTD-GANHO (WRK-JKP-IDX) TO                      03250000
                                           WRK-DET-QTD-GANHO.           03260000
           MOVE WRK-TOT-PREMIO (WRK-JKP-IDX) TO WRK-DET-PREMIO.         03270000
           MOVE WRK-JKP-POOL-ATUAL (WRK-JKP-IDX) TO WRK-DET-SALDO.      03280000
           WRITE REL-LINHA FROM WRK-DET.                                03290000
           ADD 1 TO WRK-LINHAS-PAG.                                     03300000
           ADD WRK-TOT-CONTRIB (WRK-JKP-IDX) TO                         03310000
               WRK-TOTAL-GERAL-CONTRIB.                                 03320000
           ADD WRK-TOT-PREMIO (WRK-JKP-IDX) TO                          03330000
               WRK-TOTAL-GERAL-PREMIO.                                  03340000
      *-----------------------------------------------------------------03350000
       3000-99-FIM.                                  EXIT.              03360000
      *-----------------------------------------------------------------03370000
                                                                        03380000
      *-----------------------------------------------------------------03390000
       3100-IMPRIMIR-CABECALHO                    SECTION.              03400000
      *-----------------------------------------------------------------03410000
           ADD 1 TO WRK-NUM-PAGINA.                                     03420000
           MOVE WRK-NUM-PAGINA TO WRK-CAB1-PAGINA.                      03430000
           IF WRK-NUM-PAGINA IS GREATER THAN 1                          03440000
               WRITE REL-LINHA FROM WRK-CAB1 AFTER                      03450000
                   ADVANCING PAGE                                       03460000
           ELSE                                                         03470000
               WRITE REL-LINHA FROM WRK-CAB1                            03480000
           END-IF.                                                      03490000
           WRITE REL-LINHA FROM WRK-CAB2 AFTER ADVANCING 2.             03500000
           MOVE ZEROS TO WRK-LINHAS-PAG.                                03510000
      *-----------------------------------------------------------------03520000
       3100-99-FIM.                                  EXIT.              03530000
      *-----------------------------------------------------------------03540000
                                                                        03550000
      *-----------------------------------------------------------------03560000
       4000-FINALIZAR                             SECTION.              03570000
      *-----------------------------------------------------------------03580000
           MOVE WRK-TOTAL-GERAL-CONTRIB TO WRK-TOTGER-CONTRIB.          03590000
           MOVE WRK-TOTAL-GERAL-PREMIO  TO WRK-TOTGER-PREMIO.           03600000
           WRITE REL-LINHA FROM WRK-TOTGER AFTER ADVANCING 2.           03610000
           CLOSE CONTRIB RECOMPNV RELCTL.                               03620000
      *-----------------------------------------------------------------03630000
       4000-99-FIM.                                  EXIT.              03640000
      *-----------------------------------------------------------------03650000
                                                                        03660000
      *-----------------------------------------------------------------03670000
       9100-LER-CONTRIB                           SECTION.              03680000
      *-----------------------------------------------------------------03690000
           READ CONTRIB.                                                03700000
      *-----------------------------------------------------------------03710000
       9100-99-FIM.                                  EXIT.              03720000
      *-----------------------------------------------------------------03730000
                                                                        03740000
      *-----------------------------------------------------------------03750000
       9200-LER-RECOMPNV                          SECTION.              03760000
      *-----------------------------------------------------------------03770000
           READ RECOMPNV.                                               03780000
      *-----------------------------------------------------------------03790000
       9200-99-FIM.                                  EXIT.              03800000
      *-----------------------------------------------------------------03810000
